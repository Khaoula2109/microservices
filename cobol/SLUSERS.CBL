000100*    SLUSERS.CBL
000200*    ------------------------------------------------------------
000300*    SELECT clause for the passenger master input file (USERFILE)
000400*    02/11/88  jlc   written for the ticketing batch conversion
000500*    ------------------------------------------------------------
000600     SELECT USER-FILE
000700         ASSIGN TO "USERFILE"
000800         ORGANIZATION IS LINE SEQUENTIAL.
