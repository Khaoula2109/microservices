000100*    FDUSROUT.CBL
000200*    ------------------------------------------------------------
000300*    FD and record layout for the rewritten passenger master (USEROUT)
000400*    02/11/88  jlc   written for the ticketing batch conversion
000500*    11/04/93  rdh   field names carry a USO- prefix so this copybook
000600*                    can live alongside FDUSERS.CBL in the same program
000650*    09/06/05  dpw   DROPPED THE UNUSED USO-FULL-NAME-R REDEFINES -
000660*                    THE STATS REPORT NOW STRINGS FIRST/LAST NAME
000670*                    TOGETHER ITSELF, SEE TICKET-STATS-REPORT.COB.
000700*    ------------------------------------------------------------
000800     FD  USER-OUT-FILE
000900         LABEL RECORDS ARE STANDARD.
001000
001100     01  USER-OUT-RECORD.
001200         05  USO-ID                     PIC 9(09).
001300         05  USO-EMAIL                  PIC X(40).
001400         05  USO-NAME-BLOCK.
001500             10  USO-FIRST-NAME         PIC X(20).
001600             10  USO-LAST-NAME          PIC X(20).
001900         05  USO-PHONE                  PIC X(15).
002000         05  USO-ROLE                   PIC X(10).
002100         05  USO-LOYALTY-POINTS         PIC 9(07).
002200         05  USO-BALANCE                PIC S9(07)V99.
002300         05  FILLER                     PIC X(20).
