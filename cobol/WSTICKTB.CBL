000100*    WSTICKTB.CBL
000200*    ------------------------------------------------------------
000300*    WORKING-STORAGE tables that hold the passenger master and the
000400*    ticket master for the run.  The database-backed passenger and
000500*    ticket records are kept here in memory, keyed by subscript and
000600*    searched by PL-FIND-USER-RECORD.CBL / PL-FIND-TICKET-RECORD.CBL,
000700*    instead of by an indexed file - there is no carry-forward ticket
000800*    file read back in from a prior run.
000900*    02/11/88  jlc   written for the ticketing batch conversion
001000*    09/30/98  rdh   table sizes bumped for Y2K volume projections
001050*    09/02/05  dpw   added WS-LOWER-ALPHA/WS-UPPER-ALPHA for the ticket
001060*                     type case-fold and WS-AVAILABLE-DISCOUNT-PCT-W
001070*                     for the standing-balance discount lookup
001100*    ------------------------------------------------------------
001200     01  WS-USER-TABLE.
001300         05  WS-USER-ENTRY OCCURS 2000 TIMES
001400                           INDEXED BY WS-USER-IDX.
001500             10  WS-USR-ID                  PIC 9(09).
001600             10  WS-USR-EMAIL               PIC X(40).
001700             10  WS-USR-FIRST-NAME          PIC X(20).
001800             10  WS-USR-LAST-NAME           PIC X(20).
001900             10  WS-USR-PHONE               PIC X(15).
002000             10  WS-USR-ROLE                PIC X(10).
002100             10  WS-USR-LOYALTY-POINTS      PIC 9(07).
002200             10  WS-USR-BALANCE             PIC S9(07)V99.
002250             10  FILLER                     PIC X(20).
002300
002400     77  WS-USER-COUNT                  PIC 9(05)     COMP.
002500
002600     01  WS-TICKET-TABLE.
002700         05  WS-TICKET-ENTRY OCCURS 5000 TIMES
002800                             INDEXED BY WS-TICKET-IDX.
002900             10  WS-TKT-ID                  PIC 9(09).
003000             10  WS-TKT-USER-ID             PIC 9(09).
003100             10  WS-TKT-TYPE                PIC X(10).
003200             10  WS-TKT-STATUS              PIC X(08).
003300             10  WS-TKT-PURCHASE-DATE       PIC 9(08).
003400             10  WS-TKT-VALIDATION-DATE     PIC 9(08).
003500             10  WS-TKT-QR-CODE             PIC X(30).
003600             10  WS-TKT-ORIGINAL-PRICE      PIC S9(05)V99.
003700             10  WS-TKT-DISCOUNT-PCT        PIC 9(02).
003800             10  WS-TKT-FINAL-PRICE         PIC S9(05)V99.
003850             10  FILLER                     PIC X(15).
003900
004000     77  WS-TICKET-COUNT                PIC 9(05)     COMP.
004100     77  WS-NEXT-TICKET-NUMBER          PIC 9(09)     COMP.
004200
004300*    ---------- ticket type and pricing edit table -----------------
004400     01  WS-VALID-TICKET-TYPE           PIC X(10).
004500         88  WS-TICKET-TYPE-IS-VALID  VALUES "SIMPLE    "
004600                                              "JOURNEE   "
004700                                              "HEBDO     "
004800                                              "MENSUEL   ".
004900
005000     77  WS-LIST-PRICE                  PIC S9(05)V99.
005100     77  WS-ORIGINAL-PRICE-W            PIC S9(05)V99.
005200     77  WS-DISCOUNT-PCT-W              PIC 9(02)     COMP.
005300     77  WS-FINAL-PRICE-W               PIC S9(05)V99.
005400
005500*    ---------- loyalty redemption tier table -----------------------
005600     01  WS-REDEEM-POINTS-W             PIC 9(05).
005700         88  WS-TIER-15-PCT            VALUE 500 THRU 99999.
005800         88  WS-TIER-10-PCT            VALUE 250 THRU 499.
005900         88  WS-TIER-05-PCT            VALUE 100 THRU 249.
006000         88  WS-TIER-BELOW-MINIMUM     VALUE 1   THRU 99.
006100
006200     01  WS-AVAILABLE-POINTS-W          PIC 9(07).
006300         88  WS-AVAIL-TIER-15-PCT      VALUE 500 THRU 9999999.
006400         88  WS-AVAIL-TIER-10-PCT      VALUE 250 THRU 499.
006500         88  WS-AVAIL-TIER-05-PCT      VALUE 100 THRU 249.
006550
006560     77  WS-AVAILABLE-DISCOUNT-PCT-W    PIC 9(02)     COMP.
006600
006700*    ---------- run accumulators, all COMP per shop standard --------
006800     77  WS-ACCEPTED-COUNT              PIC 9(07)     COMP.
006900     77  WS-REJECTED-COUNT              PIC 9(07)     COMP.
007000     77  WS-VALIDATED-COUNT             PIC 9(07)     COMP.
007100     77  WS-CANCELLED-COUNT             PIC 9(07)     COMP.
007200     77  WS-TOTAL-REVENUE               PIC S9(09)V99.
007300
007400*    ---------- constants -------------------------------------------
007500     77  WS-POINTS-PER-TICKET           PIC 9(03)     VALUE 10.
007600     77  WS-POINTS-PER-SUBSCRIPTION     PIC 9(03)     VALUE 50.
007650*    ---------- case-fold alphabets for the ticket-type edit ---------
007660     77  WS-LOWER-ALPHA  PIC X(26) VALUE "abcdefghijklmnopqrstuvwxyz".
007670     77  WS-UPPER-ALPHA  PIC X(26) VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
007700
007800*    ---------- flags and reason codes -------------------------------
007900     01  WS-FOUND-USER-FLAG             PIC X.
008000         88  WS-FOUND-USER-RECORD           VALUE "Y".
008100
008200     01  WS-FOUND-TICKET-FLAG           PIC X.
008300         88  WS-FOUND-TICKET-RECORD         VALUE "Y".
008400
008500     01  WS-END-OF-FILE-FLAG            PIC X.
008600         88  WS-END-OF-FILE                 VALUE "Y".
008700
008800     77  WS-REJECT-REASON               PIC X(20).
008900
009000*    ---------- search arguments for the PL-FIND- paragraphs --------
009100     77  WS-SEARCH-USER-ID              PIC 9(09).
009200     77  WS-SEARCH-TICKET-ID            PIC 9(09).
