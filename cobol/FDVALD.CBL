000100*    FDVALD.CBL
000200*    ------------------------------------------------------------
000300*    FD and record layout for ticket validate/cancel txns (VALDFILE)
000400*    02/11/88  jlc   written for the ticketing batch conversion
000500*    ------------------------------------------------------------
000600     FD  VALIDATION-FILE
000700         LABEL RECORDS ARE STANDARD.
000800
000900     01  VALIDATION-TXN-RECORD.
001000         05  VTX-ACTION                 PIC X(01).
001100             88  VTX-IS-VALIDATE            VALUE "V".
001200             88  VTX-IS-CANCEL              VALUE "C".
001300         05  VTX-TICKET-ID              PIC 9(09).
001400         05  VTX-DATE                   PIC 9(08).
001500         05  FILLER                     PIC X(12).
