000100*    SLREJECT.CBL
000200*    ------------------------------------------------------------
000300*    SELECT clause for the rejected transaction file (REJFILE)
000400*    02/11/88  jlc   written for the ticketing batch conversion
000500*    ------------------------------------------------------------
000600     SELECT REJECT-FILE
000700         ASSIGN TO "REJFILE"
000800         ORGANIZATION IS LINE SEQUENTIAL.
