000100*    PL-FIND-USER-RECORD.CBL
000200*    ------------------------------------------------------------
000300*    Linear table search for the passenger master entry matching
000400*    WS-SEARCH-USER-ID, in the spirit of the old indexed-file
000500*    PL-LOOK-FOR-VENDOR-RECORD.CBL lookup, but run against the
000600*    in-memory WS-USER-TABLE instead of a keyed VENDOR-FILE.
000700*    02/11/88  jlc   written for the ticketing batch conversion
000800*    ------------------------------------------------------------
000900 FIND-USER-RECORD-BY-ID.
001000
001100     MOVE "N" TO WS-FOUND-USER-FLAG.
001200     SET WS-USER-IDX TO 1.
001300
001400     PERFORM FIND-USER-RECORD-LOOP
001500         UNTIL WS-USER-IDX IS GREATER THAN WS-USER-COUNT
001600            OR WS-FOUND-USER-RECORD.
001700*    ----------------------------------------------------------------
001800
001900 FIND-USER-RECORD-LOOP.
002000
002100     IF WS-USR-ID (WS-USER-IDX) EQUAL WS-SEARCH-USER-ID
002200        MOVE "Y" TO WS-FOUND-USER-FLAG
002300     ELSE
002400        SET WS-USER-IDX UP BY 1.
002500*    ----------------------------------------------------------------
