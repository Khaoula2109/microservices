000100*    PLDATE01.CBL
000200*    ------------------------------------------------------------
000300*    Obtains today's date for use as the ticket purchase date.
000400*    adapted from PLDATE.CBL (interactive date entry/validation)
000500*    02/11/88  jlc   written for the ticketing batch conversion
000600*    09/30/98  rdh   windows the 2-digit year around century cutover,
000700*                    see WS-RUN-CENTURY-CUTOFF in WSDATE01.CBL
000800*    ------------------------------------------------------------
000900 GET-THE-RUN-DATE.
001000
001100     ACCEPT WS-RUN-DATE-YYMMDD FROM DATE.
001200
001300     IF WS-RUN-YY IS LESS THAN WS-RUN-CENTURY-CUTOFF
001400        MOVE 20 TO WS-RUN-CENTURY
001500     ELSE
001600        MOVE 19 TO WS-RUN-CENTURY.
001700
001800     COMPUTE WS-RUN-DATE-CCYYMMDD =
001900             WS-RUN-CENTURY * 1000000
002000           + WS-RUN-YY      * 10000
002100           + WS-RUN-MM      * 100
002200           + WS-RUN-DD.
002300*    ----------------------------------------------------------------
