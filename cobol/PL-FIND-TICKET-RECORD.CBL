000100*    PL-FIND-TICKET-RECORD.CBL
000200*    ------------------------------------------------------------
000300*    Linear table search for the ticket master entry matching
000400*    WS-SEARCH-TICKET-ID, used by the validate and cancel
000500*    transaction paragraphs against WS-TICKET-TABLE.
000600*    02/11/88  jlc   written for the ticketing batch conversion
000700*    ------------------------------------------------------------
000800 FIND-TICKET-RECORD-BY-ID.
000900
001000     MOVE "N" TO WS-FOUND-TICKET-FLAG.
001100     SET WS-TICKET-IDX TO 1.
001200
001300     PERFORM FIND-TICKET-RECORD-LOOP
001400         UNTIL WS-TICKET-IDX IS GREATER THAN WS-TICKET-COUNT
001500            OR WS-FOUND-TICKET-RECORD.
001600*    ----------------------------------------------------------------
001700
001800 FIND-TICKET-RECORD-LOOP.
001900
002000     IF WS-TKT-ID (WS-TICKET-IDX) EQUAL WS-SEARCH-TICKET-ID
002100        MOVE "Y" TO WS-FOUND-TICKET-FLAG
002200     ELSE
002300        SET WS-TICKET-IDX UP BY 1.
002400*    ----------------------------------------------------------------
