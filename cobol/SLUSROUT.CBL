000100*    SLUSROUT.CBL
000200*    ------------------------------------------------------------
000300*    SELECT clause for the rewritten passenger master (USEROUT)
000400*    02/11/88  jlc   written for the ticketing batch conversion
000500*    ------------------------------------------------------------
000600     SELECT USER-OUT-FILE
000700         ASSIGN TO "USEROUT"
000800         ORGANIZATION IS LINE SEQUENTIAL.
