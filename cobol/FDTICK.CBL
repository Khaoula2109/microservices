000100*    FDTICK.CBL
000200*    ------------------------------------------------------------
000300*    FD and record layout for the ticket master (TICKFILE)
000400*    02/11/88  jlc   written for the ticketing batch conversion
000500*    11/04/93  rdh   added TKT-PURCHASE-DATE-R so the report step can
000600*                    edit the purchase date without a DATE routine
000700*    ------------------------------------------------------------
000800     FD  TICKET-FILE
000900         LABEL RECORDS ARE STANDARD.
001000
001100     01  TICKET-RECORD.
001200         05  TKT-ID                     PIC 9(09).
001300         05  TKT-USER-ID                PIC 9(09).
001400         05  TKT-TYPE                   PIC X(10).
001500         05  TKT-STATUS                 PIC X(08).
001600             88  TKT-STATUS-IS-VALIDE       VALUE "VALIDE  ".
001700             88  TKT-STATUS-IS-ANNULE       VALUE "ANNULE  ".
001800         05  TKT-PURCHASE-DATE          PIC 9(08).
001900         05  TKT-PURCHASE-DATE-R REDEFINES TKT-PURCHASE-DATE.
002000             10  TKT-PUR-CCYY           PIC 9(04).
002100             10  TKT-PUR-MM             PIC 9(02).
002200             10  TKT-PUR-DD             PIC 9(02).
002300         05  TKT-VALIDATION-DATE        PIC 9(08).
002400         05  TKT-QR-CODE                PIC X(30).
002500         05  TKT-ORIGINAL-PRICE         PIC S9(05)V99.
002600         05  TKT-DISCOUNT-PCT           PIC 9(02).
002700         05  TKT-FINAL-PRICE            PIC S9(05)V99.
002800         05  FILLER                     PIC X(15).
