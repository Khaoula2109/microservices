000100*    FDREJECT.CBL
000200*    ------------------------------------------------------------
000300*    FD and record layout for rejected purchase/validation txns
000400*    (REJFILE).  One physical record shape, two REDEFINES views so
000500*    each rejecting paragraph can MOVE its own transaction fields
000600*    without building a throw-away work record first.
000700*    02/11/88  jlc   written for the ticketing batch conversion
000800*    ------------------------------------------------------------
000900     FD  REJECT-FILE
001000         LABEL RECORDS ARE STANDARD.
001100
001200     01  REJ-RECORD.
001300         05  REJ-SOURCE                 PIC X(01).
001400             88  REJ-FROM-PURCHASE          VALUE "P".
001500             88  REJ-FROM-VALIDATION        VALUE "V".
001600         05  REJ-DETAIL                 PIC X(27).
001700         05  REJ-REASON-CODE            PIC X(20).
001800         05  FILLER                     PIC X(10).
001900
002000     01  PURCHASE-REJECT-VIEW REDEFINES REJ-RECORD.
002100         05  PRJ-SOURCE                 PIC X(01).
002200         05  PRJ-USER-ID                PIC 9(09).
002300         05  PRJ-TICKET-TYPE            PIC X(10).
002400         05  PRJ-REDEEM-POINTS          PIC 9(05).
002500         05  FILLER                     PIC X(03).
002600         05  PRJ-REASON-CODE            PIC X(20).
002700         05  FILLER                     PIC X(10).
002800
002900     01  VALIDATION-REJECT-VIEW REDEFINES REJ-RECORD.
003000         05  VRJ-SOURCE                 PIC X(01).
003100         05  VRJ-ACTION                 PIC X(01).
003200         05  VRJ-TICKET-ID              PIC 9(09).
003300         05  VRJ-DATE                   PIC 9(08).
003400         05  FILLER                     PIC X(09).
003500         05  VRJ-REASON-CODE            PIC X(20).
003600         05  FILLER                     PIC X(10).
