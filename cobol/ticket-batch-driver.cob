000100*    ticket-batch-driver.cob
000200*    ------------------------------------------------------------
000300 IDENTIFICATION DIVISION.
000400 PROGRAM-ID. ticket-batch-driver.
000500 AUTHOR. J. L. COUSINS.
000600 INSTALLATION. CITY TRANSIT AUTHORITY - MIS DEPT.
000700 DATE-WRITTEN. 02/11/88.
000800 DATE-COMPILED.
000900 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
001000*    ------------------------------------------------------------
001100*    CHANGE LOG
001200*    ------------------------------------------------------------
001300*    02/11/88  jlc   ORIGINAL VERSION.  REPLACES THE PAPER FAREBOX
001400*                     RECONCILIATION RUN - READS THE PASSENGER
001500*                     MASTER, PRICES AND POSTS TICKET PURCHASES,
001600*                     POSTS VALIDATE/CANCEL PUNCHES, REWRITES THE
001700*                     MASTERS AND CALLS THE STATISTICS REPORT.
001800*    07/19/89  jlc   ADDED THE DUPLICATE-TICKET EDIT AFTER THE
001900*                     GARAGE STREET TERMINAL DOUBLE-SOLD A WEEKLY
002000*                     PASS TWICE IN ONE RUN (TKT REQ 0114).
002100*    03/02/91  rdh   LOYALTY POINT REDEMPTION TIERS ADDED PER
002200*                     MARKETING - SEE 3210-COMPUTE-DISCOUNT-TIER.
002300*    11/04/93  rdh   TICKET MASTER IS NOW ALSO READ BY THE NIGHTLY
002400*                     STATISTICS STEP - FDTICK.CBL SPLIT OUT SO
002500*                     BOTH PROGRAMS SHARE ONE RECORD LAYOUT.
002600*    06/14/95  klm   REJECT RECORD NOW CARRIES A REASON CODE SO THE
002700*                     COUNTER CLERKS CAN SEE WHY A SALE DID NOT GO
002800*                     THROUGH INSTEAD OF JUST "TXN REJECTED".
002900*    09/30/98  rdh   Y2K - RUN DATE NOW WINDOWED THROUGH CENTURY
003000*                     CUTOVER, SEE PLDATE01.CBL / WSDATE01.CBL.
003100*                     TABLE SIZES IN WSTICKTB.CBL BUMPED FOR THE
003200*                     PROJECTED Y2K RIDERSHIP VOLUME.
003300*    02/08/99  klm   CONFIRMED CLEAN RUN OVER THE 12/31/99-01/01/00
003400*                     BOUNDARY IN THE TEST REGION.
003500*    04/22/02  dpw   BALANCE FIELDS WIDENED FROM 9(5) TO S9(7)V99 TO
003600*                     MATCH THE NEW FARE-CAPTURE UPGRADE.
003700*    08/10/05  dpw   REJECT FILE SPLIT INTO PURCHASE/VALIDATION
003800*                     REDEFINES VIEWS - SEE FDREJECT.CBL.
003810*    09/02/05  dpw   TICKET TYPE NOW UPPERCASED ON ENTRY (CLERKS WERE
003820*                     KEYING LOWER CASE AT THE WALK-UP WINDOWS AND
003830*                     TRIPPING TYPE-INVALID) - SEE WS-LOWER-ALPHA /
003840*                     WS-UPPER-ALPHA IN WSTICKTB.CBL.
003850*    09/06/05  dpw   ADDED 3230-CALCULATE-AVAILABLE-DISCOUNT FOR
003860*                     MARKETING'S STANDING-BALANCE REDEMPTION TIER -
003870*                     COMPUTED ONLY, NOT PRINTED.  TKT-QR-CODE STAYS
003880*                     "TICKET-" + THE TICKET NUMBER, NOTHING ELSE.
003900*    ------------------------------------------------------------
004000 ENVIRONMENT DIVISION.
004100     CONFIGURATION SECTION.
004200     SPECIAL-NAMES.
004300         UPSI-0 ON STATUS IS RERUN-REQUESTED
004400         UPSI-0 OFF STATUS IS NORMAL-RUN.
004500     INPUT-OUTPUT SECTION.
004600     FILE-CONTROL.
004700
004800         COPY "SLUSERS.CBL".
004900         COPY "SLUSROUT.CBL".
005000         COPY "SLPURCH.CBL".
005100         COPY "SLVALD.CBL".
005200         COPY "SLTICK.CBL".
005300         COPY "SLREJECT.CBL".
005400
005500 DATA DIVISION.
005600     FILE SECTION.
005700
005800         COPY "FDUSERS.CBL".
005900         COPY "FDUSROUT.CBL".
006000         COPY "FDPURCH.CBL".
006100         COPY "FDVALD.CBL".
006200         COPY "FDTICK.CBL".
006300         COPY "FDREJECT.CBL".
006400
006500     WORKING-STORAGE SECTION.
006600
006700         COPY "WSTICKTB.CBL".
006800         COPY "WSDATE01.CBL".
006900
007000         01  WS-PURCHASE-OK-FLAG         PIC X(01).
007100             88  WS-PURCHASE-IS-OK           VALUE "Y".
007200
007300         01  WS-VALIDATION-OK-FLAG       PIC X(01).
007400             88  WS-VALIDATION-IS-OK         VALUE "Y".
007500
007600         01  WS-DUPLICATE-FLAG           PIC X(01).
007700             88  WS-DUPLICATE-FOUND          VALUE "Y".
007800
007900         77  WS-QR-CODE-EDIT             PIC X(30).
008000*    ------------------------------------------------------------
008100
008200 PROCEDURE DIVISION.
008300
008400     OPEN INPUT  USER-FILE.
008500     OPEN OUTPUT USER-OUT-FILE.
008600     OPEN INPUT  PURCHASE-FILE.
008700     OPEN INPUT  VALIDATION-FILE.
008800     OPEN OUTPUT TICKET-FILE.
008900     OPEN OUTPUT REJECT-FILE.
009000
009100     PERFORM GET-THE-RUN-DATE.
009200
009300     MOVE 0 TO WS-USER-COUNT.
009400     MOVE 0 TO WS-TICKET-COUNT.
009500     MOVE 0 TO WS-NEXT-TICKET-NUMBER.
009600     MOVE 0 TO WS-ACCEPTED-COUNT.
009700     MOVE 0 TO WS-REJECTED-COUNT.
009800     MOVE 0 TO WS-VALIDATED-COUNT.
009900     MOVE 0 TO WS-CANCELLED-COUNT.
010000     MOVE 0 TO WS-TOTAL-REVENUE.
010100
010200     PERFORM 2000-LOAD-USER-MASTER THRU 2000-EXIT.
010300     PERFORM 3000-PROCESS-PURCHASE-FILE THRU 3000-EXIT.
010400     PERFORM 4000-PROCESS-VALIDATION-FILE THRU 4000-EXIT.
010500     PERFORM 5000-REWRITE-USER-MASTER THRU 5000-EXIT.
010600     PERFORM 5100-REWRITE-TICKET-MASTER THRU 5100-EXIT.
010700
010800     CLOSE USER-FILE.
010900     CLOSE USER-OUT-FILE.
011000     CLOSE PURCHASE-FILE.
011100     CLOSE VALIDATION-FILE.
011200     CLOSE TICKET-FILE.
011300     CLOSE REJECT-FILE.
011400
011500     PERFORM 6000-RUN-STATISTICS-REPORT.
011600
011700     EXIT PROGRAM.
011800
011900     STOP RUN.
012000*    ------------------------------------------------------------
012100*    ---- LOAD THE PASSENGER MASTER INTO WS-USER-TABLE -----------
012200
012300 2000-LOAD-USER-MASTER.
012400
012500     MOVE "N" TO WS-END-OF-FILE-FLAG.
012600
012700     READ USER-FILE
012800         AT END MOVE "Y" TO WS-END-OF-FILE-FLAG.
012900
013000     PERFORM 2010-ADD-USER-TABLE-ENTRY UNTIL WS-END-OF-FILE.
013100
013200     GO TO 2000-EXIT.
013300
013400 2010-ADD-USER-TABLE-ENTRY.
013500
013600     ADD 1 TO WS-USER-COUNT.
013700     SET WS-USER-IDX TO WS-USER-COUNT.
013800
013900     MOVE USR-ID             TO WS-USR-ID (WS-USER-IDX).
014000     MOVE USR-EMAIL          TO WS-USR-EMAIL (WS-USER-IDX).
014100     MOVE USR-FIRST-NAME     TO WS-USR-FIRST-NAME (WS-USER-IDX).
014200     MOVE USR-LAST-NAME      TO WS-USR-LAST-NAME (WS-USER-IDX).
014300     MOVE USR-PHONE          TO WS-USR-PHONE (WS-USER-IDX).
014400     MOVE USR-ROLE           TO WS-USR-ROLE (WS-USER-IDX).
014500     MOVE USR-LOYALTY-POINTS TO WS-USR-LOYALTY-POINTS (WS-USER-IDX).
014600     MOVE USR-BALANCE        TO WS-USR-BALANCE (WS-USER-IDX).
014700
014800     READ USER-FILE
014900         AT END MOVE "Y" TO WS-END-OF-FILE-FLAG.
015000
015100 2000-EXIT.
015200     EXIT.
015300*    ------------------------------------------------------------
015400*    ---- PRICE, EDIT AND POST EACH TICKET PURCHASE REQUEST -------
015500
015600 3000-PROCESS-PURCHASE-FILE.
015700
015800     MOVE "N" TO WS-END-OF-FILE-FLAG.
015900
016000     READ PURCHASE-FILE
016100         AT END MOVE "Y" TO WS-END-OF-FILE-FLAG.
016200
016300     PERFORM 3050-EDIT-AND-POST-PURCHASE UNTIL WS-END-OF-FILE.
016400
016500     GO TO 3000-EXIT.
016600
016700 3050-EDIT-AND-POST-PURCHASE.
016800
016900     MOVE "Y" TO WS-PURCHASE-OK-FLAG.
017000     MOVE SPACES TO WS-REJECT-REASON.
017100
017200     INSPECT REQ-TICKET-TYPE CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.
017300
017400     PERFORM 3100-EDIT-PURCHASE-REQUEST.
017500
017600     IF WS-PURCHASE-IS-OK
017700        PERFORM 3150-CHECK-FOR-DUPLICATE-TICKET.
017800
017900     IF WS-PURCHASE-IS-OK
018000        PERFORM 3200-PRICE-AND-DISCOUNT-REQUEST.
018100
018200     IF WS-PURCHASE-IS-OK
018300        PERFORM 3300-ACCEPT-THE-PURCHASE
018400     ELSE
018500        PERFORM 3400-REJECT-THE-PURCHASE.
018600
018700     READ PURCHASE-FILE
018800         AT END MOVE "Y" TO WS-END-OF-FILE-FLAG.
018900
019000 3000-EXIT.
019100     EXIT.
019200*    ------------------------------------------------------------
019300
019400 3100-EDIT-PURCHASE-REQUEST.
019500
019600     IF REQ-USER-ID EQUAL ZERO
019700        MOVE "N" TO WS-PURCHASE-OK-FLAG
019800        MOVE "USER-INVALID" TO WS-REJECT-REASON
019900     ELSE
020000        MOVE REQ-USER-ID TO WS-SEARCH-USER-ID
020100        PERFORM FIND-USER-RECORD-BY-ID
020200        IF NOT WS-FOUND-USER-RECORD
020300           MOVE "N" TO WS-PURCHASE-OK-FLAG
020400           MOVE "USER-INVALID" TO WS-REJECT-REASON.
020500
020600     IF WS-PURCHASE-IS-OK
020700        MOVE REQ-TICKET-TYPE TO WS-VALID-TICKET-TYPE
020800        IF NOT WS-TICKET-TYPE-IS-VALID
020900           MOVE "N" TO WS-PURCHASE-OK-FLAG
021000           MOVE "TYPE-INVALID" TO WS-REJECT-REASON.
021100*    ------------------------------------------------------------
021200
021300 3150-CHECK-FOR-DUPLICATE-TICKET.
021400
021500     MOVE "N" TO WS-DUPLICATE-FLAG.
021600     SET WS-TICKET-IDX TO 1.
021700
021800     PERFORM 3160-SCAN-FOR-DUPLICATE
021900         UNTIL WS-TICKET-IDX IS GREATER THAN WS-TICKET-COUNT
022000            OR WS-DUPLICATE-FOUND.
022100
022200     IF WS-DUPLICATE-FOUND
022300        MOVE "N" TO WS-PURCHASE-OK-FLAG
022400        MOVE "DUPLICATE" TO WS-REJECT-REASON.
022500*    ------------------------------------------------------------
022600
022700 3160-SCAN-FOR-DUPLICATE.
022800
022900     IF WS-TKT-USER-ID (WS-TICKET-IDX) EQUAL REQ-USER-ID
023000        AND WS-TKT-TYPE (WS-TICKET-IDX) EQUAL REQ-TICKET-TYPE
023100        AND WS-TKT-STATUS (WS-TICKET-IDX) EQUAL "VALIDE  "
023200        AND WS-TKT-VALIDATION-DATE (WS-TICKET-IDX) EQUAL ZERO
023300        MOVE "Y" TO WS-DUPLICATE-FLAG
023400     ELSE
023500        SET WS-TICKET-IDX UP BY 1.
023600*    ------------------------------------------------------------
023700
023800 3200-PRICE-AND-DISCOUNT-REQUEST.
023900
024000     IF REQ-TICKET-TYPE EQUAL "SIMPLE    "
024100        MOVE 2.00 TO WS-LIST-PRICE
024200     ELSE
024300     IF REQ-TICKET-TYPE EQUAL "JOURNEE   "
024400        MOVE 5.00 TO WS-LIST-PRICE
024500     ELSE
024600     IF REQ-TICKET-TYPE EQUAL "HEBDO     "
024700        MOVE 15.00 TO WS-LIST-PRICE
024800     ELSE
024900        MOVE 50.00 TO WS-LIST-PRICE.
025000
025100     MOVE WS-LIST-PRICE TO WS-ORIGINAL-PRICE-W.
025200     MOVE 0 TO WS-DISCOUNT-PCT-W.
025300
025400     IF REQ-REDEEM-POINTS IS GREATER THAN ZERO
025500        PERFORM 3210-COMPUTE-DISCOUNT-TIER
025600        IF WS-PURCHASE-IS-OK
025700           PERFORM 3220-REDEEM-LOYALTY-POINTS THRU 3220-EXIT.
025800
025900     IF WS-PURCHASE-IS-OK
026000        COMPUTE WS-FINAL-PRICE-W ROUNDED =
026100                WS-ORIGINAL-PRICE-W -
026200                (WS-ORIGINAL-PRICE-W * WS-DISCOUNT-PCT-W / 100)
026300        IF WS-USR-BALANCE (WS-USER-IDX) IS LESS THAN WS-FINAL-PRICE-W
026400           MOVE "N" TO WS-PURCHASE-OK-FLAG
026500           MOVE "INSUFFICIENT-FUNDS" TO WS-REJECT-REASON.
026600*    ------------------------------------------------------------
026700
026800 3210-COMPUTE-DISCOUNT-TIER.
026900
027000     MOVE REQ-REDEEM-POINTS TO WS-REDEEM-POINTS-W.
027100
027200     IF WS-TIER-15-PCT
027300        MOVE 15 TO WS-DISCOUNT-PCT-W
027400     ELSE
027500     IF WS-TIER-10-PCT
027600        MOVE 10 TO WS-DISCOUNT-PCT-W
027700     ELSE
027800     IF WS-TIER-05-PCT
027900        MOVE 5 TO WS-DISCOUNT-PCT-W
028000     ELSE
028100        MOVE "N" TO WS-PURCHASE-OK-FLAG
028200        MOVE "MIN-POINTS" TO WS-REJECT-REASON.
028300*    ------------------------------------------------------------
028400
028500 3220-REDEEM-LOYALTY-POINTS.
028600
028700     IF REQ-REDEEM-POINTS IS GREATER THAN WS-USR-LOYALTY-POINTS (WS-USER-IDX)
028800        MOVE "N" TO WS-PURCHASE-OK-FLAG
028900        MOVE "INSUFFICIENT-POINTS" TO WS-REJECT-REASON.
029000
029100 3220-EXIT.
029200     EXIT.
029300*    ------------------------------------------------------------
029310*    ---- WHAT TIER COULD THE PASSENGER REDEEM AT RIGHT NOW -------
029320*    ---- (CALCULATEAVAILABLEDISCOUNT RULE, SAME TABLE AS ABOVE,
029330*    ---- BUT RUN AGAINST THE STANDING BALANCE, NOT THE REQUEST) --
029340
029350 3230-CALCULATE-AVAILABLE-DISCOUNT.
029360
029370     MOVE WS-USR-LOYALTY-POINTS (WS-USER-IDX) TO WS-AVAILABLE-POINTS-W.
029380
029390     IF WS-AVAIL-TIER-15-PCT
029400        MOVE 15 TO WS-AVAILABLE-DISCOUNT-PCT-W
029410     ELSE
029420     IF WS-AVAIL-TIER-10-PCT
029430        MOVE 10 TO WS-AVAILABLE-DISCOUNT-PCT-W
029440     ELSE
029450     IF WS-AVAIL-TIER-05-PCT
029460        MOVE 5 TO WS-AVAILABLE-DISCOUNT-PCT-W
029470     ELSE
029480        MOVE 0 TO WS-AVAILABLE-DISCOUNT-PCT-W.
029490*    ------------------------------------------------------------
029495
029500 3300-ACCEPT-THE-PURCHASE.
029600
029700     ADD 1 TO WS-TICKET-COUNT.
029800     SET WS-TICKET-IDX TO WS-TICKET-COUNT.
029900     ADD 1 TO WS-NEXT-TICKET-NUMBER.
030000
030100     MOVE WS-NEXT-TICKET-NUMBER TO WS-TKT-ID (WS-TICKET-IDX).
030200     MOVE REQ-USER-ID           TO WS-TKT-USER-ID (WS-TICKET-IDX).
030300     MOVE REQ-TICKET-TYPE       TO WS-TKT-TYPE (WS-TICKET-IDX).
030400     MOVE "VALIDE  "            TO WS-TKT-STATUS (WS-TICKET-IDX).
030500     MOVE WS-RUN-DATE-CCYYMMDD  TO WS-TKT-PURCHASE-DATE (WS-TICKET-IDX).
030600     MOVE 0                     TO WS-TKT-VALIDATION-DATE (WS-TICKET-IDX).
030700     MOVE WS-ORIGINAL-PRICE-W   TO WS-TKT-ORIGINAL-PRICE (WS-TICKET-IDX).
030800     MOVE WS-DISCOUNT-PCT-W     TO WS-TKT-DISCOUNT-PCT (WS-TICKET-IDX).
030900     MOVE WS-FINAL-PRICE-W      TO WS-TKT-FINAL-PRICE (WS-TICKET-IDX).
031000
031700     SUBTRACT WS-FINAL-PRICE-W FROM WS-USR-BALANCE (WS-USER-IDX).
031800     ADD WS-POINTS-PER-TICKET TO WS-USR-LOYALTY-POINTS (WS-USER-IDX).
031900
032000     IF REQ-REDEEM-POINTS IS GREATER THAN ZERO
032100        SUBTRACT REQ-REDEEM-POINTS FROM WS-USR-LOYALTY-POINTS (WS-USER-IDX).
032150*    ---- THE AVAILABLE-DISCOUNT TIER IS COMPUTED HERE FOR WHATEVER
032160*    ---- DOWNSTREAM NOTICE PROCESSING WANTS IT - THE QR CODE ON
032170*    ---- THE TICKET STUB STAYS "TICKET-" + TICKET NUMBER ONLY, ----
032175*    ---- PER THE TICKET MASTER LAYOUT (TKT-QR-CODE, FDTICK.CBL). --
032180     PERFORM 3230-CALCULATE-AVAILABLE-DISCOUNT.
032190
032200     MOVE SPACES TO WS-QR-CODE-EDIT.
032210     STRING "TICKET-" DELIMITED BY SIZE
032220            WS-NEXT-TICKET-NUMBER DELIMITED BY SIZE
032230            INTO WS-QR-CODE-EDIT.
032240     MOVE WS-QR-CODE-EDIT TO WS-TKT-QR-CODE (WS-TICKET-IDX).
032260
032300     ADD 1 TO WS-ACCEPTED-COUNT.
032400     ADD WS-FINAL-PRICE-W TO WS-TOTAL-REVENUE.
032500*    ------------------------------------------------------------
032600
032700 3400-REJECT-THE-PURCHASE.
032800
032900     MOVE SPACES TO REJ-RECORD.
033000     MOVE "P" TO PRJ-SOURCE.
033100     MOVE REQ-USER-ID TO PRJ-USER-ID.
033200     MOVE REQ-TICKET-TYPE TO PRJ-TICKET-TYPE.
033300     MOVE REQ-REDEEM-POINTS TO PRJ-REDEEM-POINTS.
033400     MOVE WS-REJECT-REASON TO PRJ-REASON-CODE.
033500
033600     WRITE REJ-RECORD.
033700
033800     ADD 1 TO WS-REJECTED-COUNT.
033900*    ------------------------------------------------------------
034000*    ---- POST EACH VALIDATE/CANCEL PUNCH AGAINST THE TICKET TABLE
034100
034200 4000-PROCESS-VALIDATION-FILE.
034300
034400     MOVE "N" TO WS-END-OF-FILE-FLAG.
034500
034600     READ VALIDATION-FILE
034700         AT END MOVE "Y" TO WS-END-OF-FILE-FLAG.
034800
034900     PERFORM 4050-EDIT-AND-POST-VALIDATION UNTIL WS-END-OF-FILE.
035000
035100     GO TO 4000-EXIT.
035200
035300 4050-EDIT-AND-POST-VALIDATION.
035400
035500     MOVE "Y" TO WS-VALIDATION-OK-FLAG.
035600     MOVE SPACES TO WS-REJECT-REASON.
035700
035800     PERFORM 4100-EDIT-VALIDATION-TXN.
035900
036000     IF WS-VALIDATION-IS-OK
036100        IF VTX-IS-VALIDATE
036200           PERFORM 4200-VALIDATE-THE-TICKET
036300        ELSE
036400           PERFORM 4300-CANCEL-THE-TICKET
036500     ELSE
036600        PERFORM 4400-REJECT-THE-VALIDATION.
036700
036800     READ VALIDATION-FILE
036900         AT END MOVE "Y" TO WS-END-OF-FILE-FLAG.
037000
037100 4000-EXIT.
037200     EXIT.
037300*    ------------------------------------------------------------
037400
037500 4100-EDIT-VALIDATION-TXN.
037600
037700     MOVE VTX-TICKET-ID TO WS-SEARCH-TICKET-ID.
037800     PERFORM FIND-TICKET-RECORD-BY-ID.
037900
038000     IF NOT WS-FOUND-TICKET-RECORD
038100        MOVE "N" TO WS-VALIDATION-OK-FLAG
038200        MOVE "NOT-FOUND" TO WS-REJECT-REASON
038300     ELSE
038400        IF WS-TKT-STATUS (WS-TICKET-IDX) NOT EQUAL "VALIDE  "
038500           MOVE "N" TO WS-VALIDATION-OK-FLAG
038600           MOVE "NOT-VALID" TO WS-REJECT-REASON
038700        ELSE
038800           IF WS-TKT-VALIDATION-DATE (WS-TICKET-IDX) NOT EQUAL ZERO
038900              MOVE "N" TO WS-VALIDATION-OK-FLAG
039000              MOVE "ALREADY-VALIDATED" TO WS-REJECT-REASON.
039100*    ------------------------------------------------------------
039200
039300 4200-VALIDATE-THE-TICKET.
039400
039500     MOVE VTX-DATE TO WS-TKT-VALIDATION-DATE (WS-TICKET-IDX).
039600     ADD 1 TO WS-VALIDATED-COUNT.
039700*    ------------------------------------------------------------
039800
039900 4300-CANCEL-THE-TICKET.
040000
040100     MOVE "ANNULE  " TO WS-TKT-STATUS (WS-TICKET-IDX).
040200     ADD 1 TO WS-CANCELLED-COUNT.
040300*    ------------------------------------------------------------
040400
040500 4400-REJECT-THE-VALIDATION.
040600
040700     MOVE SPACES TO REJ-RECORD.
040800     MOVE "V" TO VRJ-SOURCE.
040900     MOVE VTX-ACTION TO VRJ-ACTION.
041000     MOVE VTX-TICKET-ID TO VRJ-TICKET-ID.
041100     MOVE VTX-DATE TO VRJ-DATE.
041200     MOVE WS-REJECT-REASON TO VRJ-REASON-CODE.
041300
041400     WRITE REJ-RECORD.
041500
041600     ADD 1 TO WS-REJECTED-COUNT.
041700*    ------------------------------------------------------------
041800*    ---- REWRITE THE UPDATED MASTERS FOR TOMORROW'S RUN ----------
041900
042000 5000-REWRITE-USER-MASTER.
042100
042200     PERFORM 5010-WRITE-ONE-USER THRU 5010-EXIT
042300         VARYING WS-USER-IDX FROM 1 BY 1
042400         UNTIL WS-USER-IDX IS GREATER THAN WS-USER-COUNT.
042500
042600     GO TO 5000-EXIT.
042700
042800 5010-WRITE-ONE-USER.
042900
043000     MOVE WS-USR-ID (WS-USER-IDX)             TO USO-ID.
043100     MOVE WS-USR-EMAIL (WS-USER-IDX)          TO USO-EMAIL.
043200     MOVE WS-USR-FIRST-NAME (WS-USER-IDX)     TO USO-FIRST-NAME.
043300     MOVE WS-USR-LAST-NAME (WS-USER-IDX)      TO USO-LAST-NAME.
043400     MOVE WS-USR-PHONE (WS-USER-IDX)          TO USO-PHONE.
043500     MOVE WS-USR-ROLE (WS-USER-IDX)           TO USO-ROLE.
043600     MOVE WS-USR-LOYALTY-POINTS (WS-USER-IDX) TO USO-LOYALTY-POINTS.
043700     MOVE WS-USR-BALANCE (WS-USER-IDX)        TO USO-BALANCE.
043800
043900     WRITE USER-OUT-RECORD.
044000
044100 5010-EXIT.
044200     EXIT.
044300
044400 5000-EXIT.
044500     EXIT.
044600*    ------------------------------------------------------------
044700
044800 5100-REWRITE-TICKET-MASTER.
044900
045000     PERFORM 5110-WRITE-ONE-TICKET THRU 5110-EXIT
045100         VARYING WS-TICKET-IDX FROM 1 BY 1
045200         UNTIL WS-TICKET-IDX IS GREATER THAN WS-TICKET-COUNT.
045300
045400     GO TO 5100-EXIT.
045500
045600 5110-WRITE-ONE-TICKET.
045700
045800     MOVE WS-TKT-ID (WS-TICKET-IDX)              TO TKT-ID.
045900     MOVE WS-TKT-USER-ID (WS-TICKET-IDX)         TO TKT-USER-ID.
046000     MOVE WS-TKT-TYPE (WS-TICKET-IDX)            TO TKT-TYPE.
046100     MOVE WS-TKT-STATUS (WS-TICKET-IDX)          TO TKT-STATUS.
046200     MOVE WS-TKT-PURCHASE-DATE (WS-TICKET-IDX)   TO TKT-PURCHASE-DATE.
046300     MOVE WS-TKT-VALIDATION-DATE (WS-TICKET-IDX) TO TKT-VALIDATION-DATE.
046400     MOVE WS-TKT-QR-CODE (WS-TICKET-IDX)         TO TKT-QR-CODE.
046500     MOVE WS-TKT-ORIGINAL-PRICE (WS-TICKET-IDX)  TO TKT-ORIGINAL-PRICE.
046600     MOVE WS-TKT-DISCOUNT-PCT (WS-TICKET-IDX)    TO TKT-DISCOUNT-PCT.
046700     MOVE WS-TKT-FINAL-PRICE (WS-TICKET-IDX)     TO TKT-FINAL-PRICE.
046800
046900     WRITE TICKET-RECORD.
047000
047100 5110-EXIT.
047200     EXIT.
047300
047400 5100-EXIT.
047500     EXIT.
047600*    ------------------------------------------------------------
047700*    ---- HAND OFF TO THE NIGHTLY STATISTICS REPORT STEP ----------
047800
047900 6000-RUN-STATISTICS-REPORT.
048000
048100     CALL "ticket-stats-report".
048200*    ------------------------------------------------------------
048300
048400     COPY "PLDATE01.CBL".
048500     COPY "PL-FIND-USER-RECORD.CBL".
048600     COPY "PL-FIND-TICKET-RECORD.CBL".
048700*    ------------------------------------------------------------
