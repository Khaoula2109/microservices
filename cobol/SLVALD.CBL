000100*    SLVALD.CBL
000200*    ------------------------------------------------------------
000300*    SELECT clause for the ticket validate/cancel txn file (VALDFILE)
000400*    02/11/88  jlc   written for the ticketing batch conversion
000500*    ------------------------------------------------------------
000600     SELECT VALIDATION-FILE
000700         ASSIGN TO "VALDFILE"
000800         ORGANIZATION IS LINE SEQUENTIAL.
