000100*    FDPURCH.CBL
000200*    ------------------------------------------------------------
000300*    FD and record layout for ticket purchase requests (PURCHFILE)
000400*    02/11/88  jlc   written for the ticketing batch conversion
000500*    ------------------------------------------------------------
000600     FD  PURCHASE-FILE
000700         LABEL RECORDS ARE STANDARD.
000800
000900     01  PURCHASE-REQUEST-RECORD.
001000         05  REQ-USER-ID                PIC 9(09).
001100         05  REQ-TICKET-TYPE            PIC X(10).
001200         05  REQ-REDEEM-POINTS          PIC 9(05).
001300         05  FILLER                     PIC X(06).
