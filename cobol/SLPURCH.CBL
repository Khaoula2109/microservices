000100*    SLPURCH.CBL
000200*    ------------------------------------------------------------
000300*    SELECT clause for the ticket purchase request file (PURCHFILE)
000400*    02/11/88  jlc   written for the ticketing batch conversion
000500*    ------------------------------------------------------------
000600     SELECT PURCHASE-FILE
000700         ASSIGN TO "PURCHFILE"
000800         ORGANIZATION IS LINE SEQUENTIAL.
