000100*    WSDATE01.CBL
000200*    ------------------------------------------------------------
000300*    WORKING-STORAGE for PLDATE01.CBL - obtains the run date used as
000400*    TKT-PURCHASE-DATE on every ticket accepted this run.
000500*    adapted from wsdate.cbl (interactive date-entry working-storage)
000600*    02/11/88  jlc   written for the ticketing batch conversion
000700*    09/30/98  rdh   WS-RUN-CENTURY windowing added ahead of the
000800*                    year-2000 rollover - see PLDATE01.CBL
000900*    ------------------------------------------------------------
001000     01  WS-RUN-DATE-YYMMDD              PIC 9(06).
001100     01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-YYMMDD.
001200         05  WS-RUN-YY                    PIC 99.
001300         05  WS-RUN-MM                    PIC 99.
001400         05  WS-RUN-DD                    PIC 99.
001500
001600     77  WS-RUN-DATE-CCYYMMDD            PIC 9(08).
001700     77  WS-RUN-CENTURY                  PIC 9(02).
001800     77  WS-RUN-CENTURY-CUTOFF           PIC 9(02)    VALUE 50.
