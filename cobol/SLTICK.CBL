000100*    SLTICK.CBL
000200*    ------------------------------------------------------------
000300*    SELECT clause for the ticket master (TICKFILE)
000400*    02/11/88  jlc   written for the ticketing batch conversion
000500*    11/04/93  rdh   shared by the report step, see FDTICK.CBL
000600*    ------------------------------------------------------------
000700     SELECT TICKET-FILE
000800         ASSIGN TO "TICKFILE"
000900         ORGANIZATION IS LINE SEQUENTIAL.
