000100*    ticket-stats-report.cob
000200*    ------------------------------------------------------------
000300 IDENTIFICATION DIVISION.
000400 PROGRAM-ID. ticket-stats-report.
000500 AUTHOR. J. L. COUSINS.
000600 INSTALLATION. CITY TRANSIT AUTHORITY - MIS DEPT.
000700 DATE-WRITTEN. 02/18/88.
000800 DATE-COMPILED.
000900 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
001000*    ------------------------------------------------------------
001100*    CHANGE LOG
001200*    ------------------------------------------------------------
001300*    02/18/88  jlc   ORIGINAL VERSION.  CALLED BY THE TICKET BATCH
001400*                     DRIVER AFTER THE MASTERS ARE REWRITTEN - SORTS
001500*                     THE TICKET MASTER BY PASSENGER AND PRINTS ONE
001600*                     LINE PER RIDER PLUS THE RUN GRAND TOTALS.
001700*    07/19/89  jlc   MATCHED THE DUPLICATE-TICKET EDIT ADDED TO THE
001800*                     DRIVER - NO REPORT CHANGE, COMMENT ONLY.
001900*    11/04/93  rdh   NOW READS TICKFILE DIRECTLY (SHARES FDTICK.CBL
002000*                     WITH THE DRIVER) INSTEAD OF A PRIVATE EXTRACT.
002100*    06/14/95  klm   REJECT COUNT NOW COMES FROM REJFILE, SOURCE "P"
002200*                     RECORDS ONLY, TO MATCH THE NEW REASON-CODE
002300*                     REJECT LAYOUT.
002400*    09/30/98  rdh   Y2K - PAGE HEADING DATE EDIT WIDENED TO A FULL
002500*                     4-DIGIT YEAR, SEE W-RUN-DATE-EDIT BELOW.
002600*    02/08/99  klm   CONFIRMED CLEAN RUN OVER THE 12/31/99-01/01/00
002700*                     BOUNDARY IN THE TEST REGION.
002800*    04/22/02  dpw   BALANCE COLUMN WIDENED TO MATCH THE FARE-CAPTURE
002900*                     UPGRADE IN THE PASSENGER MASTER.
002950*    09/06/05  dpw   PASSENGER NAME COLUMN WAS DROPPING THE SURNAME -
002960*                     3200-PRINT-A-USER-LINE NOW STRINGS FIRST AND
002970*                     LAST NAME TOGETHER OFF THE REWRITTEN MASTER.
003000*    ------------------------------------------------------------
003100 ENVIRONMENT DIVISION.
003200     CONFIGURATION SECTION.
003300     SPECIAL-NAMES.
003400         C01 IS TOP-OF-FORM.
003500     INPUT-OUTPUT SECTION.
003600     FILE-CONTROL.
003700
003800         COPY "SLTICK.CBL".
003900         COPY "SLUSROUT.CBL".
004000         COPY "SLREJECT.CBL".
004100
004200         SELECT PRINTER-FILE
004300             ASSIGN TO "RPTFILE"
004400             ORGANIZATION IS LINE SEQUENTIAL.
004500
004600         SELECT WORK-FILE
004700             ASSIGN TO "WORKFILE"
004800             ORGANIZATION IS LINE SEQUENTIAL.
004900
005000         SELECT SORT-FILE
005100             ASSIGN TO "SORTWORK".
005200
005300 DATA DIVISION.
005400     FILE SECTION.
005500
005600         COPY "FDTICK.CBL".
005700         COPY "FDUSROUT.CBL".
005800         COPY "FDREJECT.CBL".
005900
006000         FD  PRINTER-FILE
006100             LABEL RECORDS ARE OMITTED.
006200         01  PRINTER-RECORD                  PIC X(132).
006300
006400         FD  WORK-FILE
006500             LABEL RECORDS ARE STANDARD.
006600         01  WORK-RECORD.
006700             05  WORK-TKT-ID                 PIC 9(09).
006800             05  WORK-TKT-USER-ID            PIC 9(09).
006900             05  WORK-TKT-TYPE               PIC X(10).
007000             05  WORK-TKT-STATUS             PIC X(08).
007100             05  WORK-TKT-PURCHASE-DATE      PIC 9(08).
007200             05  WORK-TKT-VALIDATION-DATE    PIC 9(08).
007300             05  WORK-TKT-QR-CODE            PIC X(30).
007400             05  WORK-TKT-ORIGINAL-PRICE     PIC S9(05)V99.
007500             05  WORK-TKT-DISCOUNT-PCT       PIC 9(02).
007600             05  WORK-TKT-FINAL-PRICE        PIC S9(05)V99.
007650             05  FILLER                      PIC X(15).
007700
007800         SD  SORT-FILE.
007900         01  SORT-RECORD.
008000             05  SRT-TKT-ID                  PIC 9(09).
008100             05  SRT-TKT-USER-ID             PIC 9(09).
008200             05  SRT-TKT-TYPE                PIC X(10).
008300             05  SRT-TKT-STATUS              PIC X(08).
008400             05  SRT-TKT-PURCHASE-DATE       PIC 9(08).
008500             05  SRT-TKT-VALIDATION-DATE     PIC 9(08).
008600             05  SRT-TKT-QR-CODE             PIC X(30).
008700             05  SRT-TKT-ORIGINAL-PRICE      PIC S9(05)V99.
008800             05  SRT-TKT-DISCOUNT-PCT        PIC 9(02).
008900             05  SRT-TKT-FINAL-PRICE         PIC S9(05)V99.
008950             05  FILLER                      PIC X(15).
009000
009100     WORKING-STORAGE SECTION.
009200
009300         01  TITLE-LINE.
009400             05  FILLER              PIC X(45)  VALUE SPACES.
009500             05  FILLER              PIC X(24)  VALUE
009600                 "TICKET STATISTICS REPORT".
009700             05  FILLER              PIC X(46)  VALUE SPACES.
009800             05  FILLER              PIC X(06)  VALUE "PAGE: ".
009900             05  TTL-PAGE-NUMBER     PIC ZZZ9.
010000             05  FILLER              PIC X(07)  VALUE SPACES.
010100
010200         01  HEADING-ONE.
010300             05  FILLER              PIC X(11)  VALUE "RUN DATE: ".
010400             05  HDG-RUN-DATE        PIC 9999/99/99.
010500             05  FILLER              PIC X(109) VALUE SPACES.
010600
010700         01  HEADING-TWO.
010800             05  FILLER              PIC X(09)  VALUE "USER-ID".
010900             05  FILLER              PIC X(03)  VALUE SPACES.
011000             05  FILLER              PIC X(24)  VALUE "PASSENGER NAME".
011100             05  FILLER              PIC X(03)  VALUE SPACES.
011200             05  FILLER              PIC X(09)  VALUE "PURCHASD".
011300             05  FILLER              PIC X(03)  VALUE SPACES.
011400             05  FILLER              PIC X(07)  VALUE "ACTIVE".
011500             05  FILLER              PIC X(03)  VALUE SPACES.
011600             05  FILLER              PIC X(05)  VALUE "USED".
011700             05  FILLER              PIC X(03)  VALUE SPACES.
011800             05  FILLER              PIC X(07)  VALUE "POINTS".
011900             05  FILLER              PIC X(04)  VALUE SPACES.
012000             05  FILLER              PIC X(11)  VALUE "BALANCE".
012100             05  FILLER              PIC X(41) VALUE SPACES.
012200
012300         01  HEADING-THREE.
012400             05  FILLER              PIC X(09)  VALUE "=======".
012500             05  FILLER              PIC X(03)  VALUE SPACES.
012600             05  FILLER              PIC X(24)  VALUE
012700                 "========================".
012800             05  FILLER              PIC X(03)  VALUE SPACES.
012900             05  FILLER              PIC X(09)  VALUE "========".
013000             05  FILLER              PIC X(03)  VALUE SPACES.
013100             05  FILLER              PIC X(07)  VALUE "======".
013200             05  FILLER              PIC X(03)  VALUE SPACES.
013300             05  FILLER              PIC X(05)  VALUE "====".
013400             05  FILLER              PIC X(03)  VALUE SPACES.
013500             05  FILLER              PIC X(07)  VALUE "======".
013600             05  FILLER              PIC X(04)  VALUE SPACES.
013700             05  FILLER              PIC X(11)  VALUE "=======".
013800             05  FILLER              PIC X(41) VALUE SPACES.
013900
014000         01  DETAIL-LINE.
014100             05  D-USER-ID           PIC Z(08)9.
014200             05  FILLER              PIC X(03)  VALUE SPACES.
014300             05  D-USER-NAME         PIC X(24).
014400             05  FILLER              PIC X(03)  VALUE SPACES.
014500             05  D-TOTAL-PURCHASED   PIC ZZZ,ZZ9.
014600             05  FILLER              PIC X(03)  VALUE SPACES.
014700             05  D-ACTIVE-TICKETS    PIC ZZZ,ZZ9.
014800             05  FILLER              PIC X(03)  VALUE SPACES.
014900             05  D-USED-TICKETS      PIC ZZZ,ZZ9.
015000             05  FILLER              PIC X(03)  VALUE SPACES.
015100             05  D-LOYALTY-POINTS    PIC Z,ZZZ,ZZ9.
015200             05  FILLER              PIC X(03)  VALUE SPACES.
015300             05  D-USER-BALANCE      PIC Z,ZZZ,ZZ9.99-.
015400             05  FILLER              PIC X(38) VALUE SPACES.
015500
015600         01  GRAND-TOTAL-LINE.
015700             05  FILLER              PIC X(14)  VALUE "GRAND TOTALS:".
015800             05  FILLER              PIC X(02)  VALUE SPACES.
015900             05  FILLER              PIC X(10)  VALUE "ACCEPTED: ".
016000             05  GT-ACCEPTED-COUNT   PIC ZZZ,ZZ9.
016100             05  FILLER              PIC X(02)  VALUE SPACES.
016200             05  FILLER              PIC X(10)  VALUE "REJECTED: ".
016300             05  GT-REJECTED-COUNT   PIC ZZZ,ZZ9.
016400             05  FILLER              PIC X(02)  VALUE SPACES.
016500             05  FILLER              PIC X(09)  VALUE "REVENUE: ".
016600             05  GT-TOTAL-REVENUE    PIC ZZZ,ZZZ,ZZ9.99-.
016700             05  FILLER              PIC X(02)  VALUE SPACES.
016800             05  FILLER              PIC X(11)  VALUE "VALIDATED: ".
016900             05  GT-VALIDATED-COUNT  PIC ZZZ,ZZ9.
017000             05  FILLER              PIC X(02)  VALUE SPACES.
017100             05  FILLER              PIC X(11)  VALUE "CANCELLED: ".
017200             05  GT-CANCELLED-COUNT  PIC ZZZ,ZZ9.
017300             05  FILLER              PIC X(16) VALUE SPACES.
017400
017500         01  W-END-OF-WORK-FLAG      PIC X(01).
017600             88  END-OF-WORK             VALUE "Y".
017700
017800         01  W-END-OF-USER-OUT-FLAG  PIC X(01).
017900             88  END-OF-USER-OUT          VALUE "Y".
018000
018100         01  W-END-OF-REJECT-FLAG    PIC X(01).
018200             88  END-OF-REJECT             VALUE "Y".
018300
018400         01  W-FOUND-USER-OUT-FLAG   PIC X(01).
018500             88  FOUND-USER-OUT-RECORD    VALUE "Y".
018600
018700         01  W-PRINTED-LINES         PIC 99       COMP.
018800             88  W-PAGE-FULL             VALUE 50 THROUGH 99.
018900
019000         77  W-PAGE-NUMBER           PIC 9(04)    COMP.
019100         77  W-CURRENT-USER-ID       PIC 9(09).
019200         77  W-USER-NAME-EDIT        PIC X(24).
019300
019400         77  W-USER-TOTAL-PURCHASED  PIC 9(07)    COMP.
019500         77  W-USER-ACTIVE-TICKETS   PIC 9(07)    COMP.
019600         77  W-USER-USED-TICKETS     PIC 9(07)    COMP.
019700
019800         77  W-ACCEPTED-COUNT        PIC 9(07)    COMP.
019900         77  W-REJECTED-COUNT        PIC 9(07)    COMP.
020000         77  W-VALIDATED-COUNT       PIC 9(07)    COMP.
020100         77  W-CANCELLED-COUNT       PIC 9(07)    COMP.
020200         77  W-TOTAL-REVENUE         PIC S9(09)V99.
020300*    ------------------------------------------------------------
020400
020500 PROCEDURE DIVISION.
020600
020700     PERFORM 2000-SORT-THE-TICKET-FILE.
020800
020900     OPEN INPUT  WORK-FILE.
021000     OPEN INPUT  USER-OUT-FILE.
021100     OPEN INPUT  REJECT-FILE.
021200     OPEN OUTPUT PRINTER-FILE.
021300
021400     PERFORM GET-THE-RUN-DATE.
021500
021600     MOVE 0 TO W-PAGE-NUMBER.
021700     MOVE 0 TO W-ACCEPTED-COUNT.
021800     MOVE 0 TO W-VALIDATED-COUNT.
021900     MOVE 0 TO W-CANCELLED-COUNT.
022000     MOVE 0 TO W-TOTAL-REVENUE.
022100     MOVE "N" TO W-END-OF-WORK-FLAG.
022200     MOVE "N" TO W-END-OF-USER-OUT-FLAG.
022300
022400     PERFORM 2500-PRINT-HEADINGS.
022500
022600     PERFORM 3050-READ-WORK-NEXT-RECORD THRU 3050-EXIT.
022700
022800     PERFORM 3000-PRINT-ALL-USERS THRU 3000-EXIT
022900         UNTIL END-OF-WORK.
023000
023100     PERFORM 3800-FINALIZE-PAGE.
023200     PERFORM 3900-PRINT-GRAND-TOTALS.
023300
023400     CLOSE WORK-FILE.
023500     CLOSE USER-OUT-FILE.
023600     CLOSE REJECT-FILE.
023700     CLOSE PRINTER-FILE.
023800
023900     EXIT PROGRAM.
024000
024100     STOP RUN.
024200*    ------------------------------------------------------------
024300*    ---- SORT THE TICKET MASTER INTO PASSENGER NUMBER ORDER ------
024400
024500 2000-SORT-THE-TICKET-FILE.
024600
024700     SORT SORT-FILE
024800         ON ASCENDING KEY SRT-TKT-USER-ID
024900         USING TICKET-FILE
025000         GIVING WORK-FILE.
025100*    ------------------------------------------------------------
025200
025300 2500-PRINT-HEADINGS.
025400
025500     ADD 1 TO W-PAGE-NUMBER.
025600     MOVE W-PAGE-NUMBER TO TTL-PAGE-NUMBER.
025700     MOVE WS-RUN-DATE-CCYYMMDD TO HDG-RUN-DATE.
025800
025900     IF W-PAGE-NUMBER IS GREATER THAN 1
026000        WRITE PRINTER-RECORD FROM TITLE-LINE
026100            BEFORE ADVANCING TOP-OF-FORM
026200     ELSE
026300        WRITE PRINTER-RECORD FROM TITLE-LINE
026400            BEFORE ADVANCING 1.
026500
026600     WRITE PRINTER-RECORD FROM HEADING-ONE AFTER ADVANCING 1.
026700     WRITE PRINTER-RECORD FROM HEADING-TWO AFTER ADVANCING 2.
026800     WRITE PRINTER-RECORD FROM HEADING-THREE AFTER ADVANCING 1.
026900
027000     MOVE 5 TO W-PRINTED-LINES.
027100*    ------------------------------------------------------------
027200*    ---- ONE CONTROL-BREAK GROUP PER PASSENGER -------------------
027300
027400 3000-PRINT-ALL-USERS.
027500
027600     MOVE 0 TO W-USER-TOTAL-PURCHASED.
027700     MOVE 0 TO W-USER-ACTIVE-TICKETS.
027800     MOVE 0 TO W-USER-USED-TICKETS.
027900     MOVE WORK-TKT-USER-ID TO W-CURRENT-USER-ID.
028000
028100     PERFORM 3100-ACCUMULATE-USER-LINE
028200         UNTIL WORK-TKT-USER-ID NOT EQUAL W-CURRENT-USER-ID
028300            OR END-OF-WORK.
028400
028500     PERFORM 3150-FIND-USER-OUT-RECORD THRU 3150-EXIT.
028600     PERFORM 3200-PRINT-A-USER-LINE.
028700
028800     GO TO 3000-EXIT.
028900
029000 3100-ACCUMULATE-USER-LINE.
029100
029200     ADD 1 TO W-USER-TOTAL-PURCHASED.
029300
029400     IF WORK-TKT-STATUS EQUAL "VALIDE  "
029500        AND WORK-TKT-VALIDATION-DATE EQUAL ZERO
029600        ADD 1 TO W-USER-ACTIVE-TICKETS.
029700
029800     IF WORK-TKT-VALIDATION-DATE NOT EQUAL ZERO
029900        ADD 1 TO W-USER-USED-TICKETS.
030000
030100     IF WORK-TKT-VALIDATION-DATE NOT EQUAL ZERO
030200        ADD 1 TO W-VALIDATED-COUNT.
030300
030400     IF WORK-TKT-STATUS EQUAL "ANNULE  "
030500        ADD 1 TO W-CANCELLED-COUNT.
030600
030700     ADD 1 TO W-ACCEPTED-COUNT.
030800     ADD WORK-TKT-FINAL-PRICE TO W-TOTAL-REVENUE.
030900
031000     PERFORM 3050-READ-WORK-NEXT-RECORD THRU 3050-EXIT.
031100
031200 3000-EXIT.
031300     EXIT.
031400*    ------------------------------------------------------------
031500
031600 3050-READ-WORK-NEXT-RECORD.
031700
031800     READ WORK-FILE
031900         AT END MOVE "Y" TO W-END-OF-WORK-FLAG.
032000
032100 3050-EXIT.
032200     EXIT.
032300*    ------------------------------------------------------------
032400*    ---- MATCH THE PASSENGER NAME OFF THE REWRITTEN USER MASTER --
032500
032600 3150-FIND-USER-OUT-RECORD.
032700
032800     MOVE "N" TO W-FOUND-USER-OUT-FLAG.
032900
033000     IF END-OF-USER-OUT
033100        GO TO 3150-EXIT.
033200
033300     PERFORM 3160-READ-USER-OUT-AHEAD
033400         UNTIL USO-ID IS GREATER THAN OR EQUAL TO W-CURRENT-USER-ID
033500            OR END-OF-USER-OUT.
033600
033700     IF USO-ID EQUAL W-CURRENT-USER-ID
033800        MOVE "Y" TO W-FOUND-USER-OUT-FLAG.
033900
034000 3150-EXIT.
034100     EXIT.
034200
034300 3160-READ-USER-OUT-AHEAD.
034400
034500     READ USER-OUT-FILE
034600         AT END MOVE "Y" TO W-END-OF-USER-OUT-FLAG.
034700*    ------------------------------------------------------------
034800
034900 3200-PRINT-A-USER-LINE.
035000
035100     IF W-PAGE-FULL
035200        PERFORM 3800-FINALIZE-PAGE
035300        PERFORM 2500-PRINT-HEADINGS.
035400
035500     MOVE W-CURRENT-USER-ID TO D-USER-ID.
035600     MOVE W-USER-TOTAL-PURCHASED TO D-TOTAL-PURCHASED.
035700     MOVE W-USER-ACTIVE-TICKETS TO D-ACTIVE-TICKETS.
035800     MOVE W-USER-USED-TICKETS TO D-USED-TICKETS.
035900
036000     IF FOUND-USER-OUT-RECORD
036050        MOVE SPACES TO W-USER-NAME-EDIT
036060        STRING USO-FIRST-NAME DELIMITED BY SPACE
036070               " "           DELIMITED BY SIZE
036080               USO-LAST-NAME DELIMITED BY SIZE
036090               INTO W-USER-NAME-EDIT
036200        MOVE USO-LOYALTY-POINTS TO D-LOYALTY-POINTS
036300        MOVE USO-BALANCE TO D-USER-BALANCE
036400     ELSE
036500        MOVE "** NOT ON USER MASTER **" TO W-USER-NAME-EDIT
036600        MOVE 0 TO D-LOYALTY-POINTS
036700        MOVE 0 TO D-USER-BALANCE.
036800
036900     MOVE W-USER-NAME-EDIT TO D-USER-NAME.
037000
037100     WRITE PRINTER-RECORD FROM DETAIL-LINE AFTER ADVANCING 1.
037200     ADD 1 TO W-PRINTED-LINES.
037300*    ------------------------------------------------------------
037400
037500 3800-FINALIZE-PAGE.
037600
037700     MOVE SPACES TO PRINTER-RECORD.
037800     WRITE PRINTER-RECORD AFTER ADVANCING 1.
037900*    ------------------------------------------------------------
038000*    ---- GRAND TOTALS - ACCEPTED COMES FROM TICKFILE, REJECTED ---
038100*    ---- COMES FROM THE "P" SOURCE RECORDS ON REJFILE -----------
038200
038300 3900-PRINT-GRAND-TOTALS.
038400
038500     MOVE 0 TO W-REJECTED-COUNT.
038600     MOVE "N" TO W-END-OF-REJECT-FLAG.
038700
038800     PERFORM 3950-COUNT-THE-REJECTS THRU 3950-EXIT.
038900
039000     MOVE W-ACCEPTED-COUNT TO GT-ACCEPTED-COUNT.
039100     MOVE W-REJECTED-COUNT TO GT-REJECTED-COUNT.
039200     MOVE W-TOTAL-REVENUE TO GT-TOTAL-REVENUE.
039300     MOVE W-VALIDATED-COUNT TO GT-VALIDATED-COUNT.
039400     MOVE W-CANCELLED-COUNT TO GT-CANCELLED-COUNT.
039500
039600     WRITE PRINTER-RECORD FROM GRAND-TOTAL-LINE AFTER ADVANCING 1.
039700*    ------------------------------------------------------------
039800
039900 3950-COUNT-THE-REJECTS.
040000
040100     READ REJECT-FILE
040200         AT END MOVE "Y" TO W-END-OF-REJECT-FLAG.
040300
040400     PERFORM 3960-TALLY-ONE-REJECT UNTIL END-OF-REJECT.
040500
040600     GO TO 3950-EXIT.
040700
040800 3960-TALLY-ONE-REJECT.
040900
041000     IF REJ-FROM-PURCHASE
041100        ADD 1 TO W-REJECTED-COUNT.
041200
041300     READ REJECT-FILE
041400         AT END MOVE "Y" TO W-END-OF-REJECT-FLAG.
041500
041600 3950-EXIT.
041700     EXIT.
041800*    ------------------------------------------------------------
041900
042000     COPY "WSDATE01.CBL".
042100     COPY "PLDATE01.CBL".
042200*    ------------------------------------------------------------
