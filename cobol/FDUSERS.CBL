000100*    FDUSERS.CBL
000200*    ------------------------------------------------------------
000300*    FD and record layout for the passenger master input (USERFILE)
000400*    02/11/88  jlc   written for the ticketing batch conversion
000500*    09/30/98  rdh   USR-LOYALTY-POINTS widened for Y2K point carry
000600*                    forward, no longer truncates on a big year end
000650*    09/06/05  dpw   DROPPED THE UNUSED USR-FULL-NAME-R REDEFINES -
000660*                    NOTHING IN THE TREE EVER MOVED IT; THE STATS
000670*                    REPORT BUILDS THE PRINTED NAME OFF THE REWRITTEN
000680*                    USER MASTER'S USO-FIRST-NAME/USO-LAST-NAME.
000700*    ------------------------------------------------------------
000800     FD  USER-FILE
000900         LABEL RECORDS ARE STANDARD.
001000
001100     01  USER-MASTER-RECORD.
001200         05  USR-ID                     PIC 9(09).
001300         05  USR-EMAIL                  PIC X(40).
001400         05  USR-NAME-BLOCK.
001500             10  USR-FIRST-NAME         PIC X(20).
001600             10  USR-LAST-NAME          PIC X(20).
001900         05  USR-PHONE                  PIC X(15).
002000         05  USR-ROLE                   PIC X(10).
002100             88  USR-ROLE-IS-PASSENGER      VALUE "PASSENGER ".
002200             88  USR-ROLE-IS-DRIVER         VALUE "DRIVER    ".
002300             88  USR-ROLE-IS-ADMIN          VALUE "ADMIN     ".
002400         05  USR-LOYALTY-POINTS         PIC 9(07).
002500         05  USR-BALANCE                PIC S9(07)V99.
002600         05  FILLER                     PIC X(20).
